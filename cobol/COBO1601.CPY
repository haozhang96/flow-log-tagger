000100******************************************************************
000200* SISTEMA         - SCTR - CLASSIFICACAO DE TRAFEGO DE REDE     *
000300******************************************************************
000400* BOOK DO ARQUIVO DE SAIDA  - RELATOR         - LCREL 080 BYTES *
000500******************************************************************
000600* NOME DO BOOK    - COBO1601 - LINHA DO RELATORIO DE CONTAGEM   *
000700******************************************************************
000800* REG-RELATOR     - PIC X(080)        - REG. TOTAL DO ARQUIVO   *
000900******************************************************************
001000* REG-LINHA-RELAT - PIC X(080)        - NIVEL 01 - MONTADA VIA  *
001100*                                       STRING, CAMPO UNICO -  *
001200*                                       O RELATORIO TEM DUAS   *
001300*                                       SECOES COM FORMATO      *
001400*                                       DIFERENTE (TAG/CONTA E  *
001500*                                       PORTA/PROTOCOLO/CONTA), *
001600*                                       POR ISSO NAO HA         *
001700*                                       SUBCAMPOS FIXOS AQUI -  *
001800*                                       A MONTAGEM E FEITA EM   *
001900*                                       3250-00/3350-00 DE      *
002000*                                       SCTRB001.                *
002100******************************************************************
002200*
002300 01          REG-LINHA-RELAT     PIC     X(080).
002400*
002500******************************************************************
002600* FIM DO BOOK DO ARQUIVO DE SAIDA        SEQ. - OUTPUT- RELATOR *
002700******************************************************************
