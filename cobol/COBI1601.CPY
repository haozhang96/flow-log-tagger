000100******************************************************************
000200* SISTEMA         - SCTR - CLASSIFICACAO DE TRAFEGO DE REDE     *
000300******************************************************************
000400* BOOK DO ARQUIVO DE ENTRADA - FLUXLOG        - LCREL VARIAVEL  *
000500******************************************************************
000600* NOME DO BOOK    - COBI1601 - REGISTRO DE FLUXO (FLOW LOG) V2  *
000700******************************************************************
000800* REG-FLUXO-LINHA - PIC X(150)        - LINHA CRUA, VIDE FD     *
000900******************************************************************
001000* REG-FLUXO       - NIVEL 01          - CAMPOS JA TRATADOS      *
001100* FLU-VERSAO      - PIC 9(001)        - VERSAO DO REGISTRO      *
001200* FLU-CONTA       - PIC 9(012)        - CONTA AWS               *
001300* FLU-INTERFACE   - PIC X(021)        - ENI DA INTERFACE        *
001400* FLU-END-ORIGEM  - PIC X(015)        - IP ORIGEM               *
001500* FLU-END-DESTINO - PIC X(015)        - IP DESTINO              *
001600* FLU-PORTA-ORIG  - PIC 9(005)        - PORTA DE ORIGEM         *
001700* FLU-PORTA-DEST  - PIC 9(005)        - PORTA DESTINO  (CHAVE)  *
001800* FLU-PROTOCOLO   - PIC 9(003)        - NR. IANA DO PROTOCOLO   *
001900*                                       (CHAVE, APOS TRADUCAO)  *
002000* FLU-PACOTES     - PIC 9(010)        - QTD. DE PACOTES         *
002100* FLU-BYTES       - PIC 9(010)        - QTD. DE BYTES           *
002200* FLU-INICIO      - PIC 9(010)        - INICIO (EPOCH)          *
002300* FLU-FIM         - PIC 9(010)        - FIM    (EPOCH)          *
002400* FLU-ACAO        - PIC X(006)        - ACCEPT OU REJECT        *
002500* FLU-STATUS-LOG  - PIC X(002)        - OK/NODATA/SKIPDATA      *
002600* FILLER          - PIC X(010)        - AREA LIVRE              *
002700******************************************************************
002800* OBS.: O REGISTRO DE FLUXO CHEGA SEPARADO POR BRANCO, SEM      *
002900*       COLUNA FIXA - OS CAMPOS NUMERICOS SAO RECEBIDOS NUMA    *
003000*       AREA ALFANUMERICA JUSTIFICADA A DIREITA E ZERADA COM    *
003100*       INSPECT ANTES DE SEREM LIDOS PELA VISAO REDEFINES       *
003200*       NUMERICA (VIDE 0520-00-TRATA-NUMERICOS-FLUXO EM         *
003300*       SCTRB001). SO OS CAMPOS FLU-PORTA-DEST E FLU-PROTOCOLO  *
003400*       SAO USADOS NA CLASSIFICACAO; OS DEMAIS SO OCUPAM        *
003500*       POSICAO NO REGISTRO, CONFORME O LAYOUT DO FLOW LOG.     *
003600******************************************************************
003700*
003800 01          REG-FLUXO.
003900   03        FLU-VERSAO-A        PIC     X(001) JUSTIFIED RIGHT.
004000   03        FLU-VERSAO          REDEFINES FLU-VERSAO-A
004100                                  PIC     9(001).
004200   03        FLU-CONTA-A         PIC     X(012) JUSTIFIED RIGHT.
004300   03        FLU-CONTA           REDEFINES FLU-CONTA-A
004400                                  PIC     9(012).
004500   03        FLU-INTERFACE       PIC     X(021).
004600   03        FLU-END-ORIGEM      PIC     X(015).
004700   03        FLU-END-DESTINO     PIC     X(015).
004800   03        FLU-PORTA-ORIG-A    PIC     X(005) JUSTIFIED RIGHT.
004900   03        FLU-PORTA-ORIG      REDEFINES FLU-PORTA-ORIG-A
005000                                  PIC     9(005).
005100   03        FLU-PORTA-DEST-A    PIC     X(005) JUSTIFIED RIGHT.
005200   03        FLU-PORTA-DEST      REDEFINES FLU-PORTA-DEST-A
005300                                  PIC     9(005).
005400   03        FLU-PROTOCOLO-A     PIC     X(003) JUSTIFIED RIGHT.
005500   03        FLU-PROTOCOLO       REDEFINES FLU-PROTOCOLO-A
005600                                  PIC     9(003).
005700   03        FLU-PACOTES-A       PIC     X(010) JUSTIFIED RIGHT.
005800   03        FLU-PACOTES         REDEFINES FLU-PACOTES-A
005900                                  PIC     9(010).
006000   03        FLU-BYTES-A         PIC     X(010) JUSTIFIED RIGHT.
006100   03        FLU-BYTES           REDEFINES FLU-BYTES-A
006200                                  PIC     9(010).
006300   03        FLU-INICIO-A        PIC     X(010) JUSTIFIED RIGHT.
006400   03        FLU-INICIO          REDEFINES FLU-INICIO-A
006500                                  PIC     9(010).
006600   03        FLU-FIM-A           PIC     X(010) JUSTIFIED RIGHT.
006700   03        FLU-FIM             REDEFINES FLU-FIM-A
006800                                  PIC     9(010).
006900   03        FLU-ACAO            PIC     X(006).
007000   03        FLU-STATUS-LOG      PIC     X(002).
007100   03        FILLER              PIC     X(010).
007200*
007300******************************************************************
007400* FIM DO BOOK DO ARQUIVO DE ENTRADA      SEQ. - INPUT - FLUXLOG *
007500******************************************************************
