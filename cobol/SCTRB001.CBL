000100******************************************************************
000200 IDENTIFICATION              DIVISION.
000300******************************************************************
000400*
000500 PROGRAM-ID.                 SCTRB001.
000600 AUTHOR.                     CARLOS EDUARDO MOTA.
000700 INSTALLATION.                CPD - NUCLEO DE REDES.
000800 DATE-WRITTEN.                14/03/1989.
000900 DATE-COMPILED.
001000 SECURITY.                    USO INTERNO - CPD.
001100*
001200******************************************************************
001300* SISTEMA......: SCTR - SISTEMA DE CLASSIFICACAO DE TRAFEGO     *
001400*                       DE REDE                                 *
001500******************************************************************
001600* ANALISTA.....: CARLOS EDUARDO MOTA                             *
001700* LINGUAGEM....: COBOL/BATCH                                     *
001800* PROGRAMADOR..: CARLOS EDUARDO MOTA                              *
001900* DATA.........: 14/03/1989                                       *
002000******************************************************************
002100* OBJETIVO.....: A PARTIR DO REGISTRO DE FLUXO (FLOW LOG),       *
002200*                TRADUZIR O PROTOCOLO PELA TABELA IANA,          *
002300*                CLASSIFICAR CADA FLUXO POR TAG (TABELA          *
002400*                PORTA/PROTOCOLO) E EMITIR RELATORIO COM DUAS    *
002500*                CONTAGENS - POR TAG E POR COMBINACAO DE         *
002600*                PORTA/PROTOCOLO.                                *
002700******************************************************************
002800*
002900******************************************************************
003000*                       HISTORICO DE ALTERACOES                  *
003100******************************************************************
003200* 14/03/1989 CEM  00000 - VERSAO ORIGINAL DO PROGRAMA.            *
003300* 02/07/1990 CEM  00118 - INCLUIDA TABELA DE PROTOCOLOS IANA      *
003400*                         COM ENDERECAMENTO DIRETO POR DECIMAL.   *
003500* 19/11/1991 JRA  00204 - CORRIGIDA FAIXA "146-252" DO ARQUIVO    *
003600*                         IANAREF QUE ESTOURAVA A CRITICA NUMERIC.*
003700* 08/05/1993 CEM  00261 - INCLUSAO DA SEGUNDA CONTAGEM - PORTA/   *
003800*                         PROTOCOLO - A PEDIDO DA REDE.           *
003900* 23/09/1994 LMS  00307 - TABELA DE TAGS PASSOU A ACEITAR         *
004000*                         REPETICAO DE CHAVE - ULTIMA LINHA LIDA  *
004100*                         PASSA A PREVALECER.                    *
004200* 17/01/1996 LMS  00355 - AJUSTE NO CALCULO DO SUBSCRITO DA       *
004300*                         TABELA IANA - DECIMAL 000 NAO ESTAVA    *
004400*                         SENDO ENDERECADO.                      *
004500* 04/06/1997 JRA  00402 - REVISAO DA CRITICA DE LINHA EM BRANCO   *
004600*                         DO ARQUIVO IANAREF (COUNT IN).          *
004700* 11/12/1998 CEM  00455 - REVISAO GERAL PARA VIRADA DO ANO 2000 - *
004800*                         CAMPOS DE EPOCH (FLU-INICIO/FLU-FIM)    *
004900*                         CONFIRMADOS EM 10 POSICOES, SEM         *
005000*                         DEPENDENCIA DE SECULO. NADA A ALTERAR.  *
005100* 03/02/1999 CEM  00461 - TESTE FINAL Y2K - OK.                   *
005200* 21/08/2001 LMS  00512 - AUMENTADO LIMITE DA TABELA DE TAGS      *
005300*                         (WS-TAGLK-MAX) DE 1000 PARA 2000        *
005400*                         LINHAS, CONFORME CRESCIMENTO DA REDE.   *
005500* 14/04/2003 JRA  00559 - INCLUIDO ABEND ESPECIFICO DE TABELA     *
005600*                         CHEIA (TAG/CONTA-TAG/CONTA-COMB).       *
005700* 09/10/2005 CEM  00603 - AJUSTE DE COMENTARIOS - SEM ALTERACAO   *
005800*                         DE LOGICA.                              *
005900* 26/02/2008 LMS  00648 - REVISAO DE CAMPOS COMP NOS ACUMULADORES *
006000*                         PARA MELHOR DESEMPENHO EM VOLUME ALTO.  *
006050* 12/08/2010 JRA  00691 - CORRIGIDO 2500-00/2650-00 - O HEADER DO *
006060*                         TAGLOOK ESTAVA SENDO GRAVADO NA TABELA  *
006070*                         COMO SE FOSSE LINHA DE DADOS.           *
006080* 30/11/2010 LMS  00703 - CORRIGIDA CAIXA DOS LITERAIS DE         *
006081*                         CABECALHO DO RELATORIO (WS-CAB-TAG1/2,  *
006082*                         WS-CAB-COMB1/2). RESTABELECIDO          *
006083*                         SPECIAL-NAMES. DECIMAL-POINT IS COMMA   *
006084*                         (RETIRADO POR ENGANO) E WS-EDICAO       *
006085*                         VOLTOU A USAR PONTO COMO SEPARADOR DE   *
006086*                         MILHAR, CONFORME PADRAO DO CPD.         *
006100******************************************************************
006200*
006300******************************************************************
006400 ENVIRONMENT                 DIVISION.
006500******************************************************************
006600 CONFIGURATION               SECTION.
006700******************************************************************
006800 SPECIAL-NAMES.              DECIMAL-POINT   IS    COMMA.
006900******************************************************************
007000 INPUT-OUTPUT                SECTION.
007100******************************************************************
007200 FILE-CONTROL.
007300******************************************************************
007400* INPUT..: FLUXLOG - REGISTRO DE FLUXO (FLOW LOG)  - LRECL = 150 *
007500******************************************************************
007600*
007700     SELECT  FLUXLOG  ASSIGN TO  UT-S-FLUXLOG
007800             FILE     STATUS IS  WS-FS-FLUXLOG.
007900*
008000******************************************************************
008100* INPUT..: IANAREF - TABELA IANA DE PROTOCOLOS     - LRECL = 120 *
008200******************************************************************
008300*
008400     SELECT  IANAREF  ASSIGN TO  UT-S-IANAREF
008500             FILE     STATUS IS  WS-FS-IANAREF.
008600*
008700******************************************************************
008800* INPUT..: TAGLOOK - TABELA DE TAGS PORTA/PROTOCOLO - LRECL= 060 *
008900******************************************************************
009000*
009100     SELECT  TAGLOOK  ASSIGN TO  UT-S-TAGLOOK
009200             FILE     STATUS IS  WS-FS-TAGLOOK.
009300*
009400******************************************************************
009500* OUTPUT.: RELATOR - RELATORIO DE CONTAGEM          - LRECL= 080 *
009600******************************************************************
009700*
009800     SELECT  RELATOR  ASSIGN TO  UT-S-RELATOR
009900             FILE     STATUS IS  WS-FS-RELATOR.
010000*
010100******************************************************************
010200 DATA                        DIVISION.
010300******************************************************************
010400 FILE                        SECTION.
010500******************************************************************
010600* INPUT..: FLUXLOG - REGISTRO DE FLUXO (FLOW LOG)  - LRECL = 150 *
010700******************************************************************
010800*
010900 FD  FLUXLOG
011000     RECORDING  MODE      IS  F
011100     LABEL      RECORD    IS  STANDARD
011200     BLOCK      CONTAINS  0   RECORDS.
011300*
011400 01      REG-FLUXO-LINHA     PIC     X(150).
011500*
011600******************************************************************
011700* INPUT..: IANAREF - TABELA IANA DE PROTOCOLOS     - LRECL = 120 *
011800******************************************************************
011900*
012000 FD  IANAREF
012100     RECORDING  MODE      IS  F
012200     LABEL      RECORD    IS  STANDARD
012300     BLOCK      CONTAINS  0   RECORDS.
012400*
012500 01      REG-IANA-LINHA      PIC     X(120).
012600*
012700******************************************************************
012800* INPUT..: TAGLOOK - TABELA DE TAGS PORTA/PROTOCOLO - LRECL= 060 *
012900******************************************************************
013000*
013100 FD  TAGLOOK
013200     RECORDING  MODE      IS  F
013300     LABEL      RECORD    IS  STANDARD
013400     BLOCK      CONTAINS  0   RECORDS.
013500*
013600 01      REG-TAGLK-LINHA     PIC     X(060).
013700*
013800******************************************************************
013900* OUTPUT.: RELATOR - RELATORIO DE CONTAGEM          - LRECL= 080 *
014000******************************************************************
014100*
014200 FD  RELATOR
014300     RECORDING  MODE      IS  F
014400     LABEL      RECORD    IS  STANDARD
014500     BLOCK      CONTAINS  0   RECORDS.
014600*
014700 01      REG-RELATOR         PIC     X(080).
014800*
014900******************************************************************
015000 WORKING-STORAGE             SECTION.
015100******************************************************************
015200*
015300 01      WS-FS-FLUXLOG       PIC     9(002) VALUE ZEROS.
015400 01      WS-FS-IANAREF       PIC     9(002) VALUE ZEROS.
015500 01      WS-FS-TAGLOOK       PIC     9(002) VALUE ZEROS.
015600 01      WS-FS-RELATOR       PIC     9(002) VALUE ZEROS.
015700*
015800 01      WS-LID-FLUXLOG      PIC     9(018) VALUE ZEROS.
015900 01      WS-LID-IANAREF      PIC     9(018) VALUE ZEROS.
016000 01      WS-LID-TAGLOOK      PIC     9(018) VALUE ZEROS.
016100 01      WS-GRV-RELATOR      PIC     9(018) VALUE ZEROS.
016200*
016300 01      WS-EDICAO           PIC     Z.ZZZ.ZZ9.
016400*
016500******************************************************************
016600*        VARIAVEIS DE TRABALHO - PROTOCOLO/TAG DO FLUXO ATUAL    *
016700******************************************************************
016800*
016900 01      WS-PROTO-ATUAL      PIC     X(020) VALUE SPACES.
017000 01      WS-TAG-ATUAL        PIC     X(020) VALUE SPACES.
017100*
017200 01      WS-IND-IANA         PIC     9(003) COMP VALUE ZERO.
017300*
017400 01      WS-LEN-DECIMAL      PIC     9(003) COMP VALUE ZERO.
017500*
017600******************************************************************
017700*        TABELA DE PROTOCOLOS IANA - ENDERECAMENTO DIRETO        *
017800*        PELO NUMERO DECIMAL (0 A 255) + 1                       *
017900******************************************************************
018000*
018100 01      WS-TB-IANA.
018200   03    WS-TB-IANA-OCR      OCCURS  256 TIMES.
018300     05  WS-TB-IANA-PALAVRA  PIC     X(020) VALUE '?'.
018400     05  FILLER              PIC     X(001).
018500*
018600******************************************************************
018700*        TABELA DE TAGS - PORTA/PROTOCOLO - BUSCA SEQUENCIAL     *
018800******************************************************************
018900*
019000 01      WS-TAGLK-PORTA-PROC PIC     9(005) VALUE ZEROS.
019100 01      WS-TAGLK-PROTO-PROC PIC     X(010) VALUE SPACES.
019200 01      WS-TAGLK-ACHOU      PIC     X(001) VALUE 'N'.
019300   88    WS-TAGLK-ACHOU-SW           VALUE  'Y'.
019400 01      WS-TAGLK-IND-ACH    PIC     9(004) COMP VALUE ZERO.
019500 01      WS-TAGLK-IND        PIC     9(004) COMP VALUE ZERO.
019600 01      WS-TAGLK-QTD        PIC     9(004) COMP VALUE ZERO.
019700 01      WS-TAGLK-MAX        PIC     9(004) COMP VALUE 2000.
019800*
019900 01      WS-TB-TAGLK.
020000   03    WS-TB-TAGLK-OCR     OCCURS  2000 TIMES.
020100     05  WS-TAGLK-PORTA      PIC     9(005) VALUE ZEROS.
020200     05  WS-TAGLK-PROTO      PIC     X(010) VALUE SPACES.
020300     05  WS-TAGLK-TAG        PIC     X(020) VALUE SPACES.
020400     05  FILLER              PIC     X(001).
020500*
020600******************************************************************
020700*        TABELA DE CONTAGEM POR TAG - BUSCA SEQUENCIAL           *
020800******************************************************************
020900*
021000 01      WS-CONT-TAG-ACHOU   PIC     X(001) VALUE 'N'.
021100   88    WS-CONT-TAG-ACHOU-SW        VALUE  'Y'.
021200 01      WS-CONT-TAG-IND-ACH PIC     9(004) COMP VALUE ZERO.
021300 01      WS-CONT-TAG-IND     PIC     9(004) COMP VALUE ZERO.
021400 01      WS-CONT-TAG-QTDE    PIC     9(004) COMP VALUE ZERO.
021500 01      WS-CONT-TAG-MAX     PIC     9(004) COMP VALUE 0500.
021600*
021700 01      WS-TB-CONT-TAG.
021800   03    WS-TB-CONT-TAG-OCR  OCCURS  500  TIMES.
021900     05  WS-CONT-TAG-NOME    PIC     X(020) VALUE SPACES.
022000     05  WS-CONT-TAG-QTD     PIC     9(010) COMP VALUE ZERO.
022100     05  FILLER              PIC     X(001).
022200*
022300******************************************************************
022400*        TABELA DE CONTAGEM POR PORTA/PROTOCOLO - BUSCA SEQ.     *
022500******************************************************************
022600*
022700 01      WS-CONT-COMB-ACHOU  PIC     X(001) VALUE 'N'.
022800   88    WS-CONT-COMB-ACHOU-SW       VALUE  'Y'.
022900 01      WS-CONT-COMB-IND-ACH
023000                             PIC     9(004) COMP VALUE ZERO.
023100 01      WS-CONT-COMB-IND    PIC     9(004) COMP VALUE ZERO.
023200 01      WS-CONT-COMB-QTDE   PIC     9(004) COMP VALUE ZERO.
023300 01      WS-CONT-COMB-MAX    PIC     9(004) COMP VALUE 2000.
023400*
023500 01      WS-TB-CONT-COMB.
023600   03    WS-TB-CONT-COMB-OCR OCCURS  2000 TIMES.
023700     05  WS-CONT-COMB-PORTA  PIC     9(005) VALUE ZEROS.
023800     05  WS-CONT-COMB-PROTO  PIC     X(010) VALUE SPACES.
023900     05  WS-CONT-COMB-QTD    PIC     9(010) COMP VALUE ZERO.
024000     05  FILLER              PIC     X(001).
024100*
024200******************************************************************
024300*        VARIAVEIS PARA EDICAO DE LINHA DO RELATORIO             *
024400******************************************************************
024500*
024600 01      WS-EDICAO-CONT      PIC     Z(009)9.
024700 01      WS-CONT-TRIM        PIC     X(010) VALUE SPACES.
024800 01      WS-EDICAO-PORTA     PIC     Z(004)9.
024900 01      WS-PORTA-TRIM       PIC     X(005) VALUE SPACES.
025000*
025100 01      WS-CAB-TAG1         PIC     X(080)
025200                              VALUE   'Tag Counts:'.
025300 01      WS-CAB-TAG2         PIC     X(080)
025400                              VALUE   'Tag,Count'.
025500 01      WS-CAB-COMB1        PIC     X(080)
025600                              VALUE 'Port/Protocol Combination Counts:'.
025700 01      WS-CAB-COMB2        PIC     X(080)
025800                              VALUE   'Port,Protocol,Count'.
025900 01      WS-LINHA-BRANCO     PIC     X(080) VALUE SPACES.
026000*
026100******************************************************************
026200*        VARIAVEIS PARA TRATAMENTO DE ABEND                      *
026300******************************************************************
026400*
026500 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.
026600 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.
026700 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.
026800 01      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.
026900*
027000******************************************************************
027100* INPUT..: FLUXLOG - REGISTRO DE FLUXO (FLOW LOG)  - LRECL = 150 *
027200******************************************************************
027300*
027400     COPY    COBI1601.
027500*
027600******************************************************************
027700* INPUT..: IANAREF - TABELA IANA DE PROTOCOLOS     - LRECL = 120 *
027800******************************************************************
027900*
028000     COPY    COBI1602.
028100*
028200******************************************************************
028300* INPUT..: TAGLOOK - TABELA DE TAGS PORTA/PROTOCOLO - LRECL= 060 *
028400******************************************************************
028500*
028600     COPY    COBI1603.
028700*
028800******************************************************************
028900* OUTPUT.: RELATOR - RELATORIO DE CONTAGEM          - LRECL= 080 *
029000******************************************************************
029100*
029200     COPY    COBO1601.
029300*
029400******************************************************************
029500 LINKAGE                     SECTION.
029600******************************************************************
029700 PROCEDURE                   DIVISION.
029800******************************************************************
029900*
030000     PERFORM 0100-00-PROCED-INICIAIS.
030100     PERFORM 1000-00-PROCED-PRINCIPAIS
030200       UNTIL WS-FS-FLUXLOG EQUAL 10.
030300     PERFORM 3000-00-PROCED-FINAIS.
030400     GOBACK.
030500*
030600******************************************************************
030700 0100-00-PROCED-INICIAIS     SECTION.
030800******************************************************************
030900*
031000     OPEN    INPUT   FLUXLOG
031100                     IANAREF
031200                     TAGLOOK
031300             OUTPUT  RELATOR.
031400     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
031500     MOVE    001             TO      WS-PTO-ERRO.
031600     PERFORM 0200-00-TESTA-FILE-STATUS.
031700     PERFORM 2000-00-CARGA-TB-IANA.
031800     PERFORM 2500-00-CARGA-TB-TAGLK.
031900     PERFORM 0500-00-LEITURA-FLUXLOG.
032000     IF      WS-FS-FLUXLOG   EQUAL   10
032100             DISPLAY
032200             '******************* SCTRB001 ******************'
032300             DISPLAY
032400             '*                                              *'
032500             DISPLAY
032600             '*          ARQUIVO FLUXLOG ESTA VAZIO         *'
032700             DISPLAY
032800             '*                                              *'
032900     END-IF.
033000*
033100 0100-99-EXIT.
033200     EXIT.
033300*
033400******************************************************************
033500 0200-00-TESTA-FILE-STATUS   SECTION.
033600******************************************************************
033700*
033800     PERFORM 0300-00-TESTA-FS-FLUXLOG.
033900     PERFORM 0310-00-TESTA-FS-IANAREF.
034000     PERFORM 0320-00-TESTA-FS-TAGLOOK.
034100     PERFORM 0400-00-TESTA-FS-RELATOR.
034200*
034300 0200-99-EXIT.
034400     EXIT.
034500*
034600******************************************************************
034700 0300-00-TESTA-FS-FLUXLOG    SECTION.
034800******************************************************************
034900*
035000     IF      WS-FS-FLUXLOG NOT EQUAL 00 AND 10
035100             MOVE 'FLUXLOG' TO       WS-DDNAME-ARQ
035200             MOVE  WS-FS-FLUXLOG
035300                             TO      WS-FS-ARQ
035400             PERFORM         0999-00-ABEND-ARQ
035500     END-IF.
035600*
035700 0300-99-EXIT.
035800     EXIT.
035900*
036000******************************************************************
036100 0310-00-TESTA-FS-IANAREF    SECTION.
036200******************************************************************
036300*
036400     IF      WS-FS-IANAREF NOT EQUAL 00 AND 10
036500             MOVE 'IANAREF' TO       WS-DDNAME-ARQ
036600             MOVE  WS-FS-IANAREF
036700                             TO      WS-FS-ARQ
036800             PERFORM         0999-00-ABEND-ARQ
036900     END-IF.
037000*
037100 0310-99-EXIT.
037200     EXIT.
037300*
037400******************************************************************
037500 0320-00-TESTA-FS-TAGLOOK    SECTION.
037600******************************************************************
037700*
037800     IF      WS-FS-TAGLOOK NOT EQUAL 00 AND 10
037900             MOVE 'TAGLOOK' TO       WS-DDNAME-ARQ
038000             MOVE  WS-FS-TAGLOOK
038100                             TO      WS-FS-ARQ
038200             PERFORM         0999-00-ABEND-ARQ
038300     END-IF.
038400*
038500 0320-99-EXIT.
038600     EXIT.
038700*
038800******************************************************************
038900 0400-00-TESTA-FS-RELATOR    SECTION.
039000******************************************************************
039100*
039200     IF      WS-FS-RELATOR NOT EQUAL 00
039300             MOVE 'RELATOR' TO       WS-DDNAME-ARQ
039400             MOVE  WS-FS-RELATOR
039500                             TO      WS-FS-ARQ
039600             PERFORM         0999-00-ABEND-ARQ
039700     END-IF.
039800*
039900 0400-99-EXIT.
040000     EXIT.
040100*
040200******************************************************************
040300 0500-00-LEITURA-FLUXLOG     SECTION.
040400******************************************************************
040500*
040600     READ    FLUXLOG.
040700     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
040800     MOVE    010             TO      WS-PTO-ERRO.
040900     PERFORM 0300-00-TESTA-FS-FLUXLOG.
041000     IF      WS-FS-FLUXLOG   EQUAL   00
041100             ADD 001         TO      WS-LID-FLUXLOG
041200             PERFORM         0520-00-QUEBRA-CAMPOS-FLUXO
041300             PERFORM         0530-00-ZERA-NUMERICOS-FLUXO
041400     END-IF.
041500*
041600 0500-99-EXIT.
041700     EXIT.
041800*
041900******************************************************************
042000 0520-00-QUEBRA-CAMPOS-FLUXO SECTION.
042100******************************************************************
042200*
042300*    O REGISTRO DE FLUXO CHEGA SEPARADO POR BRANCO - VIDE OBS.
042400*    EM COBI1601 - POR ISSO E DESMONTADO COM UNSTRING, E NAO
042500*    POR COLUNA FIXA.
042600*
042700     UNSTRING REG-FLUXO-LINHA   DELIMITED BY ALL SPACE
042800         INTO FLU-VERSAO-A
042900              FLU-CONTA-A
043000              FLU-INTERFACE
043100              FLU-END-ORIGEM
043200              FLU-END-DESTINO
043300              FLU-PORTA-ORIG-A
043400              FLU-PORTA-DEST-A
043500              FLU-PROTOCOLO-A
043600              FLU-PACOTES-A
043700              FLU-BYTES-A
043800              FLU-INICIO-A
043900              FLU-FIM-A
044000              FLU-ACAO
044100              FLU-STATUS-LOG.
044200*
044300 0520-99-EXIT.
044400     EXIT.
044500*
044600******************************************************************
044700 0530-00-ZERA-NUMERICOS-FLUXO
044800                             SECTION.
044900******************************************************************
045000*
045100*    OS CAMPOS NUMERICOS VEM DO UNSTRING JUSTIFICADOS A DIREITA -
045200*    VIDE COBI1601 - PRECISAM SER ZERADOS A ESQUERDA ANTES DE
045300*    SEREM LIDOS PELA VISAO REDEFINES NUMERICA.
045400*
045500     INSPECT FLU-VERSAO-A      REPLACING LEADING SPACE BY '0'.
045600     INSPECT FLU-CONTA-A       REPLACING LEADING SPACE BY '0'.
045700     INSPECT FLU-PORTA-ORIG-A  REPLACING LEADING SPACE BY '0'.
045800     INSPECT FLU-PORTA-DEST-A  REPLACING LEADING SPACE BY '0'.
045900     INSPECT FLU-PROTOCOLO-A   REPLACING LEADING SPACE BY '0'.
046000     INSPECT FLU-PACOTES-A     REPLACING LEADING SPACE BY '0'.
046100     INSPECT FLU-BYTES-A       REPLACING LEADING SPACE BY '0'.
046200     INSPECT FLU-INICIO-A      REPLACING LEADING SPACE BY '0'.
046300     INSPECT FLU-FIM-A         REPLACING LEADING SPACE BY '0'.
046400*
046500 0530-99-EXIT.
046600     EXIT.
046700*
046800******************************************************************
046900 1000-00-PROCED-PRINCIPAIS   SECTION.
047000******************************************************************
047100*
047200     PERFORM 1100-00-TRADUZ-PROTOCOLO.
047300     PERFORM 1200-00-CLASSIFICA-TAG.
047400     PERFORM 1300-00-ACUMULA-CONT-TAG.
047500     PERFORM 1350-00-ACUMULA-CONT-COMB.
047600     PERFORM 0500-00-LEITURA-FLUXLOG.
047700*
047800 1000-99-EXIT.
047900     EXIT.
048000*
048100******************************************************************
048200 1100-00-TRADUZ-PROTOCOLO    SECTION.
048300******************************************************************
048400*
048500*    TRADUCAO DO NUMERO IANA DO PROTOCOLO PELA TABELA CARREGADA
048600*    EM 2000-00 - ENDERECAMENTO DIRETO, DECIMAL + 1. PROTOCOLO
048700*    NAO ENCONTRADO NA TABELA FICA COM O VALOR "?" (DEFAULT DA
048800*    TABELA, VIDE WS-TB-IANA-PALAVRA).
048900*
049000     COMPUTE WS-IND-IANA = FLU-PROTOCOLO + 1.
049100     IF      WS-IND-IANA NOT LESS 1 AND NOT GREATER 256
049200             MOVE WS-TB-IANA-PALAVRA(WS-IND-IANA)
049300                             TO      WS-PROTO-ATUAL
049400     ELSE
049500             MOVE '?'        TO      WS-PROTO-ATUAL
049600     END-IF.
049700*
049800 1100-99-EXIT.
049900     EXIT.
050000*
050100******************************************************************
050200 1150-00-NORMALIZA-PROTOCOLO SECTION.
050300******************************************************************
050400*
050500*    PADRONIZA A SIGLA DO PROTOCOLO EM MINUSCULO (TCP, UDP,
050600*    ICMP... PASSAM A tcp, udp, icmp...) PARA QUE A CHAVE DA
050700*    TABELA DE TAGS E A CHAVE DA CONTAGEM POR COMBINACAO SEJAM
050800*    SEMPRE COMPARADAS SEM DIFERENCA DE CAIXA.
050900*
051000     INSPECT WS-PROTO-ATUAL
051100         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
051200                 TO 'abcdefghijklmnopqrstuvwxyz'.
051300*
051400 1150-99-EXIT.
051500     EXIT.
051600*
051700******************************************************************
051800 1200-00-CLASSIFICA-TAG      SECTION.
051900******************************************************************
052000*
052100*    BUSCA NA TABELA DE TAGS PELA CHAVE PORTA DESTINO/PROTOCOLO.
052200*    NAO ENCONTRADO, O FLUXO RECEBE A TAG "Untagged".
052300*
052400     MOVE    FLU-PORTA-DEST  TO      WS-TAGLK-PORTA-PROC.
052500     MOVE    WS-PROTO-ATUAL  TO      WS-TAGLK-PROTO-PROC.
052600     PERFORM 2710-00-LOCALIZA-TAGLK.
052700     IF      WS-TAGLK-ACHOU-SW
052800             MOVE WS-TAGLK-TAG(WS-TAGLK-IND-ACH)
052900                             TO      WS-TAG-ATUAL
053000     ELSE
053100             MOVE 'Untagged' TO      WS-TAG-ATUAL
053200     END-IF.
053300*
053400 1200-99-EXIT.
053500     EXIT.
053600*
053700******************************************************************
053800 1300-00-ACUMULA-CONT-TAG    SECTION.
053900******************************************************************
054000*
054100*    CONTAGEM DE CONTROLE Nº 1 - TOTAL DE FLUXOS POR TAG. BUSCA
054200*    SEQUENCIAL NA TABELA WS-TB-CONT-TAG - INSERE SE NAO ACHAR.
054300*
054400     MOVE    'N'             TO      WS-CONT-TAG-ACHOU.
054500     MOVE    ZEROS           TO      WS-CONT-TAG-IND-ACH.
054600     PERFORM 2800-00-BUSCA-CONT-TAG
054700       VARYING WS-CONT-TAG-IND FROM 1 BY 1
054800       UNTIL   WS-CONT-TAG-IND GREATER WS-CONT-TAG-QTDE
054900       OR      WS-CONT-TAG-ACHOU-SW.
055000     IF      WS-CONT-TAG-ACHOU-SW
055100             ADD 1           TO      WS-CONT-TAG-QTD(WS-CONT-TAG-IND-ACH)
055200     ELSE
055300             ADD 1           TO      WS-CONT-TAG-QTDE
055400             IF    WS-CONT-TAG-QTDE GREATER WS-CONT-TAG-MAX
055500                   PERFORM   0991-00-ABEND-CONT-TAG-CHEIA
055600             END-IF
055700             MOVE WS-TAG-ATUAL
055800                             TO      WS-CONT-TAG-NOME(WS-CONT-TAG-QTDE)
055900             MOVE 1          TO      WS-CONT-TAG-QTD(WS-CONT-TAG-QTDE)
056000     END-IF.
056100*
056200 1300-99-EXIT.
056300     EXIT.
056400*
056500******************************************************************
056600 1350-00-ACUMULA-CONT-COMB   SECTION.
056700******************************************************************
056800*
056900*    CONTAGEM DE CONTROLE Nº 2 - TOTAL DE FLUXOS POR COMBINACAO
057000*    DE PORTA DESTINO/PROTOCOLO. BUSCA SEQUENCIAL NA TABELA
057100*    WS-TB-CONT-COMB - INSERE SE NAO ACHAR.
057200*
057300     MOVE    'N'             TO      WS-CONT-COMB-ACHOU.
057400     MOVE    ZEROS           TO      WS-CONT-COMB-IND-ACH.
057500     PERFORM 2850-00-BUSCA-CONT-COMB
057600       VARYING WS-CONT-COMB-IND FROM 1 BY 1
057700       UNTIL   WS-CONT-COMB-IND GREATER WS-CONT-COMB-QTDE
057800       OR      WS-CONT-COMB-ACHOU-SW.
057900     IF      WS-CONT-COMB-ACHOU-SW
058000             ADD 1           TO      WS-CONT-COMB-QTD
058050                                      (WS-CONT-COMB-IND-ACH)
058100     ELSE
058200             ADD 1           TO      WS-CONT-COMB-QTDE
058300             IF    WS-CONT-COMB-QTDE GREATER WS-CONT-COMB-MAX
058400                   PERFORM   0992-00-ABEND-CONT-COMB-CHEIA
058500             END-IF
058600             MOVE FLU-PORTA-DEST
058700                             TO      WS-CONT-COMB-PORTA(WS-CONT-COMB-QTDE)
058800             MOVE WS-PROTO-ATUAL
058900                             TO      WS-CONT-COMB-PROTO(WS-CONT-COMB-QTDE)
059000             MOVE 1          TO      WS-CONT-COMB-QTD(WS-CONT-COMB-QTDE)
059100     END-IF.
059200*
059300 1350-99-EXIT.
059400     EXIT.
059500*
059600******************************************************************
059700 2000-00-CARGA-TB-IANA       SECTION.
059800******************************************************************
059900*
060000*    A PRIMEIRA LINHA DO ARQUIVO IANAREF E HEADER E E DESPREZADA.
060100*
060200     PERFORM 2100-00-LEITURA-IANAREF.
060300     PERFORM 2150-00-PROCESSA-LINHA-IANA
060400       UNTIL   WS-FS-IANAREF EQUAL 10.
060500*
060600 2000-99-EXIT.
060700     EXIT.
060800*
060900******************************************************************
061000 2100-00-LEITURA-IANAREF     SECTION.
061100******************************************************************
061200*
061300     READ    IANAREF.
061400     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
061500     MOVE    020             TO      WS-PTO-ERRO.
061600     PERFORM 0310-00-TESTA-FS-IANAREF.
061700     IF      WS-FS-IANAREF   EQUAL   00
061800             ADD 001         TO      WS-LID-IANAREF
061900     END-IF.
062000*
062100 2100-99-EXIT.
062200     EXIT.
062300*
062400******************************************************************
062500 2150-00-PROCESSA-LINHA-IANA SECTION.
062600******************************************************************
062700*
062800*    O CAMPO DECIMAL SO E VALIDO SE FOR TODO NUMERICO, APOS
062900*    ZERADO A ESQUERDA. LINHAS DE FAIXA ("146-252") E LINHAS
063000*    EM BRANCO SAO DESPREZADAS - VIDE OBS. EM COBI1602.
063100*
063200     MOVE    SPACES          TO      REG-IANA.
063300     UNSTRING REG-IANA-LINHA    DELIMITED BY ','
063400         INTO IANA-DECIMAL-A    COUNT IN WS-LEN-DECIMAL
063500              IANA-PALAVRA-CHAVE
063600              IANA-DESCRICAO
063700              IANA-EXT-IPV6
063800              IANA-REFERENCIA.
063900     IF      WS-LEN-DECIMAL  GREATER ZERO
064000             INSPECT IANA-DECIMAL-A
064100                     REPLACING LEADING SPACE BY '0'
064200             IF      IANA-DECIMAL-A  NUMERIC
064300                     PERFORM 2200-00-GRAVA-TB-IANA
064400             END-IF
064500     END-IF.
064600     PERFORM 2100-00-LEITURA-IANAREF.
064700*
064800 2150-99-EXIT.
064900     EXIT.
065000*
065100******************************************************************
065200 2200-00-GRAVA-TB-IANA       SECTION.
065300******************************************************************
065400*
065500*    ENDERECAMENTO DIRETO - SUBSCRITO = DECIMAL IANA + 1 (A
065600*    TABELA COBRE OS 256 VALORES POSSIVEIS, 0 A 255).
065700*
065800     COMPUTE WS-IND-IANA = IANA-DECIMAL + 1.
065900     IF      WS-IND-IANA NOT LESS 1 AND NOT GREATER 256
066000             MOVE IANA-PALAVRA-CHAVE
066100                             TO      WS-PROTO-ATUAL
066200             PERFORM         1150-00-NORMALIZA-PROTOCOLO
066300             MOVE WS-PROTO-ATUAL
066400                             TO      WS-TB-IANA-PALAVRA(WS-IND-IANA)
066500     END-IF.
066600*
066700 2200-99-EXIT.
066800     EXIT.
066900*
067000******************************************************************
067100 2500-00-CARGA-TB-TAGLK      SECTION.
067200******************************************************************
067300*
067400*    A PRIMEIRA LINHA DO ARQUIVO TAGLOOK E HEADER. A LEITURA
067500*    ABAIXO A TRAZ PARA REG-TAGLK-LINHA E A SEGUNDA LEITURA A
067600*    DESCARTA, SEM PASSAR POR 2650-00 - SO ENTAO O LACO PRINCIPAL
067700*    COMECA A TRATAR LINHA DE DADOS.
067800*
067900     PERFORM 2600-00-LEITURA-TAGLOOK.
067910*
067920     IF      WS-FS-TAGLOOK   NOT EQUAL 10
067930             PERFORM         2600-00-LEITURA-TAGLOOK
067940     END-IF.
067950*
067960     PERFORM 2650-00-PROCESSA-LINHA-TAGLK
067970       UNTIL   WS-FS-TAGLOOK EQUAL 10.
067980*
068000 2500-99-EXIT.
068100     EXIT.
068200*
068300******************************************************************
068400 2600-00-LEITURA-TAGLOOK     SECTION.
068500******************************************************************
068600*
068700     READ    TAGLOOK.
068800     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
068900     MOVE    030             TO      WS-PTO-ERRO.
069000     PERFORM 0320-00-TESTA-FS-TAGLOOK.
069100     IF      WS-FS-TAGLOOK   EQUAL   00
069200             ADD 001         TO      WS-LID-TAGLOOK
069300     END-IF.
069400*
069500 2600-99-EXIT.
069600     EXIT.
069700*
069800******************************************************************
069900 2650-00-PROCESSA-LINHA-TAGLK
070000                             SECTION.
070100******************************************************************
070200*
070300     MOVE    SPACES          TO      REG-TAGLK.
070400     UNSTRING REG-TAGLK-LINHA   DELIMITED BY ','
070500         INTO TAGLK-PORTA-A
070600              TAGLK-PROTOCOLO
070700              TAGLK-TAG.
070800     INSPECT TAGLK-PORTA-A      REPLACING LEADING SPACE BY '0'.
070900     MOVE    TAGLK-PROTOCOLO TO      WS-PROTO-ATUAL.
071000     PERFORM 1150-00-NORMALIZA-PROTOCOLO.
071100     PERFORM 2750-00-GRAVA-TB-TAGLK.
071200     PERFORM 2600-00-LEITURA-TAGLOOK.
071300*
071400 2650-99-EXIT.
071500     EXIT.
071600*
071700******************************************************************
071800 2700-00-BUSCA-TB-TAGLK      SECTION.
071900******************************************************************
072000*
072100     IF      WS-TAGLK-PORTA(WS-TAGLK-IND) EQUAL WS-TAGLK-PORTA-PROC
072200     AND     WS-TAGLK-PROTO(WS-TAGLK-IND) EQUAL WS-TAGLK-PROTO-PROC
072300             MOVE 'Y'        TO      WS-TAGLK-ACHOU
072400             MOVE WS-TAGLK-IND
072500                             TO      WS-TAGLK-IND-ACH
072600     END-IF.
072700*
072800 2700-99-EXIT.
072900     EXIT.
073000*
073100******************************************************************
073200 2710-00-LOCALIZA-TAGLK      SECTION.
073300******************************************************************
073400*
073500     MOVE    'N'             TO      WS-TAGLK-ACHOU.
073600     MOVE    ZEROS           TO      WS-TAGLK-IND-ACH.
073700     PERFORM 2700-00-BUSCA-TB-TAGLK
073800       VARYING WS-TAGLK-IND FROM 1 BY 1
073900       UNTIL   WS-TAGLK-IND GREATER WS-TAGLK-QTD
074000       OR      WS-TAGLK-ACHOU-SW.
074100*
074200 2710-99-EXIT.
074300     EXIT.
074400*
074500******************************************************************
074600 2750-00-GRAVA-TB-TAGLK      SECTION.
074700******************************************************************
074800*
074900*    SE A CHAVE (PORTA, PROTOCOLO) JA EXISTE NA TABELA, A LINHA
075000*    LIDA AGORA SOBREPOE A TAG ANTERIOR - A ULTIMA LINHA DO
075100*    ARQUIVO PREVALECE, CONFORME OBS. EM COBI1603.
075200*
075300     MOVE    TAGLK-PORTA     TO      WS-TAGLK-PORTA-PROC.
075400     MOVE    WS-PROTO-ATUAL  TO      WS-TAGLK-PROTO-PROC.
075500     PERFORM 2710-00-LOCALIZA-TAGLK.
075600     IF      WS-TAGLK-ACHOU-SW
075700             MOVE TAGLK-TAG  TO      WS-TAGLK-TAG(WS-TAGLK-IND-ACH)
075800     ELSE
075900             ADD 1           TO      WS-TAGLK-QTD
076000             IF    WS-TAGLK-QTD GREATER WS-TAGLK-MAX
076100                   PERFORM   0990-00-ABEND-TAGLK-CHEIA
076200             END-IF
076300             MOVE WS-TAGLK-PORTA-PROC
076400                             TO      WS-TAGLK-PORTA(WS-TAGLK-QTD)
076500             MOVE WS-TAGLK-PROTO-PROC
076600                             TO      WS-TAGLK-PROTO(WS-TAGLK-QTD)
076700             MOVE TAGLK-TAG  TO      WS-TAGLK-TAG(WS-TAGLK-QTD)
076800     END-IF.
076900*
077000 2750-99-EXIT.
077100     EXIT.
077200*
077300******************************************************************
077400 2800-00-BUSCA-CONT-TAG      SECTION.
077500******************************************************************
077600*
077700     IF      WS-CONT-TAG-NOME(WS-CONT-TAG-IND) EQUAL WS-TAG-ATUAL
077800             MOVE 'Y'        TO      WS-CONT-TAG-ACHOU
077900             MOVE WS-CONT-TAG-IND
078000                             TO      WS-CONT-TAG-IND-ACH
078100     END-IF.
078200*
078300 2800-99-EXIT.
078400     EXIT.
078500*
078600******************************************************************
078700 2850-00-BUSCA-CONT-COMB     SECTION.
078800******************************************************************
078900*
079000     IF      WS-CONT-COMB-PORTA(WS-CONT-COMB-IND) EQUAL
079100             FLU-PORTA-DEST
079200     AND     WS-CONT-COMB-PROTO(WS-CONT-COMB-IND) EQUAL
079300             WS-PROTO-ATUAL
079400             MOVE 'Y'        TO      WS-CONT-COMB-ACHOU
079500             MOVE WS-CONT-COMB-IND
079600                             TO      WS-CONT-COMB-IND-ACH
079700     END-IF.
079800*
079900 2850-99-EXIT.
080000     EXIT.
080100*
080200******************************************************************
080300 3000-00-PROCED-FINAIS       SECTION.
080400******************************************************************
080500*
080600     CLOSE   FLUXLOG
080700             IANAREF
080800             TAGLOOK.
080900     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
081000     MOVE    040             TO      WS-PTO-ERRO.
081100     PERFORM 0300-00-TESTA-FS-FLUXLOG.
081200     PERFORM 0310-00-TESTA-FS-IANAREF.
081300     PERFORM 0320-00-TESTA-FS-TAGLOOK.
081400     PERFORM 3200-00-IMPRIME-CAB-TAG.
081500     PERFORM 3300-00-IMPRIME-CAB-COMB.
081600     CLOSE   RELATOR.
081700     PERFORM 0400-00-TESTA-FS-RELATOR.
081800     PERFORM 3100-00-MONTA-ESTATISTICA.
081900*
082000 3000-99-EXIT.
082100     EXIT.
082200*
082300******************************************************************
082400 3100-00-MONTA-ESTATISTICA   SECTION.
082500******************************************************************
082600*
082700     DISPLAY '******************* SCTRB001 ******************'.
082800     DISPLAY '*                                              *'.
082900     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO          *'.
083000     DISPLAY '*                                              *'.
083100     DISPLAY '******************* SCTRB001 ******************'.
083200     DISPLAY '*                                              *'.
083300     MOVE    WS-LID-FLUXLOG  TO      WS-EDICAO.
083400     DISPLAY '* REGISTROS LIDOS.......- FLUXLOG.: ' WS-EDICAO
083500     ' *'.
083600     MOVE    WS-LID-IANAREF  TO      WS-EDICAO.
083700     DISPLAY '* REGISTROS LIDOS.......- IANAREF.: ' WS-EDICAO
083800     ' *'.
083900     MOVE    WS-LID-TAGLOOK  TO      WS-EDICAO.
084000     DISPLAY '* REGISTROS LIDOS.......- TAGLOOK.: ' WS-EDICAO
084100     ' *'.
084200     MOVE    WS-GRV-RELATOR  TO      WS-EDICAO.
084300     DISPLAY '* REGISTROS GRAVADOS....- RELATOR.: ' WS-EDICAO
084400     ' *'.
084500     DISPLAY '*                                              *'.
084600     DISPLAY '******************* SCTRB001 ******************'.
084700*
084800 3100-99-EXIT.
084900     EXIT.
085000*
085100******************************************************************
085200 3200-00-IMPRIME-CAB-TAG     SECTION.
085300******************************************************************
085400*
085500     MOVE    WS-CAB-TAG1     TO      REG-LINHA-RELAT.
085600     WRITE   REG-RELATOR     FROM    REG-LINHA-RELAT.
085700     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
085800     MOVE    050             TO      WS-PTO-ERRO.
085900     PERFORM 0400-00-TESTA-FS-RELATOR.
086000     MOVE    WS-CAB-TAG2     TO      REG-LINHA-RELAT.
086100     WRITE   REG-RELATOR     FROM    REG-LINHA-RELAT.
086200     PERFORM 0400-00-TESTA-FS-RELATOR.
086300     PERFORM 3250-00-IMPRIME-DET-TAG
086400       VARYING WS-CONT-TAG-IND FROM 1 BY 1
086500       UNTIL   WS-CONT-TAG-IND GREATER WS-CONT-TAG-QTDE.
086600     MOVE    WS-LINHA-BRANCO TO      REG-LINHA-RELAT.
086700     WRITE   REG-RELATOR     FROM    REG-LINHA-RELAT.
086800     PERFORM 0400-00-TESTA-FS-RELATOR.
086900*
087000 3200-99-EXIT.
087100     EXIT.
087200*
087300******************************************************************
087400 3250-00-IMPRIME-DET-TAG     SECTION.
087500******************************************************************
087600*
087700     MOVE    SPACES          TO      REG-LINHA-RELAT.
087800     MOVE    WS-CONT-TAG-QTD(WS-CONT-TAG-IND)
087900                             TO      WS-EDICAO-CONT.
088000     UNSTRING WS-EDICAO-CONT    DELIMITED BY ALL SPACE
088100         INTO WS-CONT-TRIM.
088200     STRING  WS-CONT-TAG-NOME(WS-CONT-TAG-IND) DELIMITED BY SPACE
088300             ','                               DELIMITED BY SIZE
088400             WS-CONT-TRIM                      DELIMITED BY SPACE
088500         INTO REG-LINHA-RELAT.
088600     WRITE   REG-RELATOR     FROM    REG-LINHA-RELAT.
088700     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
088800     MOVE    051             TO      WS-PTO-ERRO.
088900     PERFORM 0400-00-TESTA-FS-RELATOR.
089000     ADD     001             TO      WS-GRV-RELATOR.
089100*
089200 3250-99-EXIT.
089300     EXIT.
089400*
089500******************************************************************
089600 3300-00-IMPRIME-CAB-COMB    SECTION.
089700******************************************************************
089800*
089900     MOVE    WS-CAB-COMB1    TO      REG-LINHA-RELAT.
090000     WRITE   REG-RELATOR     FROM    REG-LINHA-RELAT.
090100     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
090200     MOVE    060             TO      WS-PTO-ERRO.
090300     PERFORM 0400-00-TESTA-FS-RELATOR.
090400     MOVE    WS-CAB-COMB2    TO      REG-LINHA-RELAT.
090500     WRITE   REG-RELATOR     FROM    REG-LINHA-RELAT.
090600     PERFORM 0400-00-TESTA-FS-RELATOR.
090700     PERFORM 3350-00-IMPRIME-DET-COMB
090800       VARYING WS-CONT-COMB-IND FROM 1 BY 1
090900       UNTIL   WS-CONT-COMB-IND GREATER WS-CONT-COMB-QTDE.
091000*
091100 3300-99-EXIT.
091200     EXIT.
091300*
091400******************************************************************
091500 3350-00-IMPRIME-DET-COMB    SECTION.
091600******************************************************************
091700*
091800     MOVE    SPACES          TO      REG-LINHA-RELAT.
091900     MOVE    WS-CONT-COMB-PORTA(WS-CONT-COMB-IND)
092000                             TO      WS-EDICAO-PORTA.
092100     UNSTRING WS-EDICAO-PORTA   DELIMITED BY ALL SPACE
092200         INTO WS-PORTA-TRIM.
092300     MOVE    WS-CONT-COMB-QTD(WS-CONT-COMB-IND)
092400                             TO      WS-EDICAO-CONT.
092500     UNSTRING WS-EDICAO-CONT    DELIMITED BY ALL SPACE
092600         INTO WS-CONT-TRIM.
092700     STRING  WS-PORTA-TRIM                          DELIMITED BY SPACE
092800             ','                                    DELIMITED BY SIZE
092900             WS-CONT-COMB-PROTO(WS-CONT-COMB-IND)    DELIMITED BY SPACE
093000             ','                                     DELIMITED BY SIZE
093100             WS-CONT-TRIM                            DELIMITED BY SPACE
093200         INTO REG-LINHA-RELAT.
093300     WRITE   REG-RELATOR     FROM    REG-LINHA-RELAT.
093400     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
093500     MOVE    061             TO      WS-PTO-ERRO.
093600     PERFORM 0400-00-TESTA-FS-RELATOR.
093700     ADD     001             TO      WS-GRV-RELATOR.
093800*
093900 3350-99-EXIT.
094000     EXIT.
094100*
094200******************************************************************
094300 0990-00-ABEND-TAGLK-CHEIA   SECTION.
094400******************************************************************
094500*
094600     MOVE    12              TO      RETURN-CODE.
094700     DISPLAY '******************* SCTRB001 ******************'.
094800     DISPLAY '*                                              *'.
094900     DISPLAY '*   TABELA DE TAGS (WS-TB-TAGLK) ESTA CHEIA    *'.
095000     DISPLAY '*   AUMENTE WS-TAGLK-MAX E RECOMPILE O PROGRAMA *'.
095100     DISPLAY '*                                              *'.
095200     DISPLAY '******************* SCTRB001 ******************'.
095300     GOBACK.
095400*
095500 0990-99-EXIT.
095600     EXIT.
095700*
095800******************************************************************
095900 0991-00-ABEND-CONT-TAG-CHEIA
096000                             SECTION.
096100******************************************************************
096200*
096300     MOVE    12              TO      RETURN-CODE.
096400     DISPLAY '******************* SCTRB001 ******************'.
096500     DISPLAY '*                                              *'.
096600     DISPLAY '* TABELA WS-TB-CONT-TAG ESTA CHEIA              *'.
096700     DISPLAY '* AUMENTE WS-CONT-TAG-MAX E RECOMPILE O PROGRAMA*'.
096800     DISPLAY '*                                              *'.
096900     DISPLAY '******************* SCTRB001 ******************'.
097000     GOBACK.
097100*
097200 0991-99-EXIT.
097300     EXIT.
097400*
097500******************************************************************
097600 0992-00-ABEND-CONT-COMB-CHEIA
097700                             SECTION.
097800******************************************************************
097900*
098000     MOVE    12              TO      RETURN-CODE.
098100     DISPLAY '******************* SCTRB001 ******************'.
098200     DISPLAY '*                                              *'.
098300     DISPLAY '* TABELA WS-TB-CONT-COMB ESTA CHEIA              *'.
098400     DISPLAY '* AUMENTE WS-CONT-COMB-MAX E RECOMPILE O PROGRAMA*'.
098500     DISPLAY '*                                              *'.
098600     DISPLAY '******************* SCTRB001 ******************'.
098700     GOBACK.
098800*
098900 0992-99-EXIT.
099000     EXIT.
099100*
099200******************************************************************
099300 0999-00-ABEND-ARQ           SECTION.
099400******************************************************************
099500*
099600     MOVE    12              TO      RETURN-CODE.
099700     DISPLAY '******************* SCTRB001 ******************'.
099800     DISPLAY '*                                              *'.
099900     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
100000     DISPLAY '*                                              *'.
100100     DISPLAY '******************* SCTRB001 ******************'.
100200     DISPLAY '*                                              *'.
100300     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
100400     WS-DDNAME-ARQ ' *'.
100500     DISPLAY '*                                              *'.
100600     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
100700     '             *'.
100800     DISPLAY '*                                              *'.
100900     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
101000     '            *'.
101100     DISPLAY '*                                              *'.
101200     DISPLAY '******************* SCTRB001 ******************'.
101300     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
101400     DISPLAY '******************* SCTRB001 ******************'.
101500*    CALL    'IBM'.
101600     GOBACK.
101700*
101800 0999-99-EXIT.
101900     EXIT.
102000*
102100******************************************************************
102200*                   FIM DO PROGRAMA - SCTRB001                  *
102300******************************************************************
