000100******************************************************************
000200* SISTEMA         - SCTR - CLASSIFICACAO DE TRAFEGO DE REDE     *
000300******************************************************************
000400* BOOK DO ARQUIVO DE ENTRADA - TAGLOOK        - LCREL VARIAVEL  *
000500******************************************************************
000600* NOME DO BOOK    - COBI1603 - TABELA DE TAGS  PORTA/PROTOCOLO  *
000700******************************************************************
000800* REG-TAGLK-LINHA - PIC X(060)        - LINHA CRUA, VIDE FD     *
000900******************************************************************
001000* REG-TAGLK       - NIVEL 01          - CAMPOS JA TRATADOS      *
001100* TAGLK-PORTA     - PIC 9(005)        - PORTA DESTINO (CHAVE)   *
001200* TAGLK-PROTOCOLO - PIC X(010)        - SIGLA PROTOCOLO (CHAVE) *
001300* TAGLK-TAG       - PIC X(020)        - TAG ASSOCIADA           *
001400* FILLER          - PIC X(005)        - AREA LIVRE              *
001500******************************************************************
001600* OBS.: LINHA SEPARADA POR VIRGULA, COM HEADER NA 1A. LINHA DO  *
001700*       ARQUIVO (DESPREZADA NA LEITURA). SE A CHAVE (PORTA,     *
001800*       PROTOCOLO EM MINUSCULO) SE REPETIR NA TABELA, A ULTIMA  *
001900*       LINHA LIDA PREVALECE SOBRE A ANTERIOR - VIDE            *
002000*       2750-00-GRAVA-TB-TAGLK EM SCTRB001.                     *
002100******************************************************************
002200*
002300 01          REG-TAGLK.
002400   03        TAGLK-PORTA-A       PIC     X(005) JUSTIFIED RIGHT.
002500   03        TAGLK-PORTA         REDEFINES TAGLK-PORTA-A
002600                                  PIC     9(005).
002700   03        TAGLK-PROTOCOLO     PIC     X(010).
002800   03        TAGLK-TAG           PIC     X(020).
002900   03        FILLER              PIC     X(005).
003000*
003100******************************************************************
003200* FIM DO BOOK DO ARQUIVO DE ENTRADA      SEQ. - INPUT - TAGLOOK *
003300******************************************************************
