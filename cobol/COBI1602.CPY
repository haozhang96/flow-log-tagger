000100******************************************************************
000200* SISTEMA         - SCTR - CLASSIFICACAO DE TRAFEGO DE REDE     *
000300******************************************************************
000400* BOOK DO ARQUIVO DE ENTRADA - IANAREF        - LCREL VARIAVEL  *
000500******************************************************************
000600* NOME DO BOOK    - COBI1602 - TABELA IANA DE PROTOCOLOS (CSV)  *
000700******************************************************************
000800* REG-IANA-LINHA  - PIC X(120)        - LINHA CRUA, VIDE FD     *
000900******************************************************************
001000* REG-IANA        - NIVEL 01          - CAMPOS JA TRATADOS      *
001100* IANA-DECIMAL    - PIC 9(007)        - NUMERO IANA (CHAVE)     *
001200*                                       SO VALE SE TODO         *
001300*                                       NUMERICO - LINHA DE     *
001400*                                       FAIXA ("146-252") OU    *
001500*                                       EM BRANCO E DESPREZADA  *
001600* IANA-PALAVRA-CHA- PIC X(020)        - SIGLA (TCP/UDP/ICMP...) *
001700* IANA-DESCRICAO  - PIC X(040)        - DESCRICAO (NAO USADA)   *
001800* IANA-EXT-IPV6   - PIC X(001)        - 'Y' OU BRANCO (N/USADO) *
001900* IANA-REFERENCIA - PIC X(040)        - RFC (NAO USADA)         *
002000* FILLER          - PIC X(005)        - AREA LIVRE              *
002100******************************************************************
002200* OBS.: LINHA SEPARADA POR VIRGULA, COM HEADER NA 1A. LINHA DO  *
002300*       ARQUIVO (DESPREZADA NA LEITURA - VIDE 2100-00 EM        *
002400*       SCTRB001). O CAMPO IANA-DECIMAL-A E JUSTIFICADO A       *
002500*       DIREITA E ZERADO COM INSPECT ANTES DO TESTE NUMERIC,    *
002600*       PARA QUE CODIGOS DE 1 E 2 DIGITOS (1, 6, 17...) NAO     *
002700*       SEJAM CONFUNDIDOS COM BRANCO.                           *
002800******************************************************************
002900*
003000 01          REG-IANA.
003100   03        IANA-DECIMAL-A      PIC     X(007) JUSTIFIED RIGHT.
003200   03        IANA-DECIMAL        REDEFINES IANA-DECIMAL-A
003300                                  PIC     9(007).
003400   03        IANA-PALAVRA-CHAVE  PIC     X(020).
003500   03        IANA-DESCRICAO      PIC     X(040).
003600   03        IANA-EXT-IPV6       PIC     X(001).
003700   03        IANA-REFERENCIA     PIC     X(040).
003800   03        FILLER              PIC     X(005).
003900*
004000******************************************************************
004100* FIM DO BOOK DO ARQUIVO DE ENTRADA      SEQ. - INPUT - IANAREF *
004200******************************************************************
